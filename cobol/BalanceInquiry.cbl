000100******************************************************************
000200* THIS PROGRAM ANSWERS A SINGLE-ACCOUNT BALANCE INQUIRY AT A     *
000300*    TERMINAL, READING THE ACCOUNT MASTER FILE FOR THE ACCOUNT    *
000400*    ID KEYED IN.  THIS IS A READ-ONLY LOOK-UP - NO REWRITE.  THE *
000500*    NIGHTLY POSTING RUN (ACCOUNT-POST) OWNS ALL UPDATES TO THE  *
000600*    MASTER; THIS TRANSACTION NEVER TOUCHES IT.                  *
000700*                                                                *
000800* USED FILE                                                     *
000900*    - ACCOUNT MASTER FILE (SEQUENTIAL, SCANNED) : ACCTMSTR      *
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200* YY/MM/DD  BY   REQ NO   DESCRIPTION
001300* --------  ---  -------  --------------------------------------
001400* 88/02/17  RSH  AX-0003  ORIGINAL PROGRAM
001500* 90/05/14  RSH  AX-0010  DROPPED THE CONFIRM-BEFORE-EXIT PROMPT
001600*                        IN FAVOUR OF A PLAIN LOOP COUNTER
001700* 94/11/09  TKL  AX-0038  SWITCHED MASTER KEY TO THE 36-BYTE
001800*                        ACCOUNT ID, COPYBOOK FOR THE RECORD
001900* 99/01/08  TKL  AX-Y2K1  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
001950* 01/09/17  MJP  AX-0051  DATA CENTER DROPPED THE ISAM HANDLER -
001960*                        ACCTMSTR IS NOW PLAIN SEQUENTIAL, SAME
001970*                        AS ACCOUNT-OPEN/ACCOUNT-POST.  LOOK-UP
001980*                        IS NOW A FRESH SCAN FROM RECORD ONE ON
001990*                        EVERY INQUIRY, NOT A KEYED RANDOM READ.
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 BALANCE-INQUIRY.
002400 AUTHOR.                     R S HARRELSON.
002500 INSTALLATION.               AXIS FINANCIAL SYSTEMS - DATA CENTER.
002600 DATE-WRITTEN.               FEBRUARY 17 1988.
002700 DATE-COMPILED.
002800 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002900******************************************************************
003000 ENVIRONMENT                 DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION               SECTION.
003300 SOURCE-COMPUTER.            AXIS-3090.
003400 OBJECT-COMPUTER.            AXIS-3090.
003500 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
003600*-----------------------------------------------------------------
003700 INPUT-OUTPUT                SECTION.
003800 FILE-CONTROL.
003900     SELECT  ACCOUNT-MASTER
004000             ASSIGN TO "ACCTMSTR"
004100             ORGANIZATION IS SEQUENTIAL
004400             FILE STATUS IS WS-MASTER-FILE-STAT.
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 FILE                        SECTION.
004900 FD  ACCOUNT-MASTER
005000     RECORD CONTAINS 220 CHARACTERS
005100     DATA RECORD IS ACCOUNT-RECORD.
005200     COPY "C:\Copybooks\AccountRecord.cpy".
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE             SECTION.
005450*-----------------------------------------------------------------
005460*    SCRATCH EOF FLAG FOR THE MASTER SCAN BELOW - NOT PART OF ANY
005470*    RECORD GROUP, SO IT STAYS A STAND-ALONE 77-LEVEL LIKE THE
005480*    OLD SHOP CODING STANDARD CALLED FOR ON LOOP FLAGS.
005490 77  WS-MASTER-EOF-SW            PIC X(01) VALUE "N".
005495     88  MASTER-EOF                      VALUE "Y".
005500*-----------------------------------------------------------------
005600 01  SWITCHES-AND-CONSTANTS.
005700     05  NOTFOUND-SW         PIC X(01) VALUE SPACES.
005800         88  ACCOUNT-NOT-FOUND           VALUE "Y".
005900         88  ACCOUNT-WAS-FOUND           VALUE "N".
006000     05  CONFIRM-SW          PIC X(01) VALUE SPACES.
006100         88  VALID-CONFIRMED             VALUE "Y" "y" "N" "n".
006200         88  CONFIRM-NO                  VALUE "N" "n".
006300     05  FILLER              PIC X(02).
006400*
006500 01  SCREEN-COLORS.
006600     05  BLACK               PIC S9(4) COMP-5 VALUE 0.
006700     05  BLUE                PIC S9(4) COMP-5 VALUE 1.
006800     05  RED                 PIC S9(4) COMP-5 VALUE 4.
006900     05  YELLOW               PIC S9(4) COMP-5 VALUE 6.
007000     05  WHITE               PIC S9(4) COMP-5 VALUE 7.
007100*
007200 01  FILE-STATUS-AND-MISC.
007300     05  WS-MASTER-FILE-STAT PIC X(02).
007400     05  WS-INQUIRIES-READ   PIC 9(07) COMP VALUE ZERO.
007500     05  WS-INQUIRIES-NOTFOUND PIC 9(07) COMP VALUE ZERO.
007600     05  WS-ACCOUNT-ID-KEY   PIC X(36) VALUE SPACES.
007700     05  WS-DISPLAY-BALANCE  PIC -Z,ZZZ,ZZZ,ZZ9.99.
007750     05  FILLER              PIC X(02).
007800 01  WS-MASTER-FILE-STAT-R REDEFINES WS-MASTER-FILE-STAT.
007900     05  WS-MASTER-FILE-STAT-NUM PIC 9(02).
008000*
008100 01  CONFIRM-AND-ERROR-MESSAGES.
008200     05  CONFIRM-MESSAGE     PIC X(32)
008300         VALUE "Look up another account?       ".
008400*
008500 01  WS-CLOCK-DATE               PIC 9(08).
008600 01  WS-CLOCK-DATE-R REDEFINES   WS-CLOCK-DATE.
008700     05  WS-CLOCK-YYYY           PIC 9(04).
008800     05  WS-CLOCK-MM             PIC 9(02).
008900     05  WS-CLOCK-DD             PIC 9(02).
009000 01  WS-CLOCK-TIME               PIC 9(08).
009100 01  WS-CLOCK-TIME-R REDEFINES   WS-CLOCK-TIME.
009200     05  WS-CLOCK-HH             PIC 9(02).
009300     05  WS-CLOCK-MN             PIC 9(02).
009400     05  WS-CLOCK-SS             PIC 9(02).
009500     05  WS-CLOCK-HS             PIC 9(02).
009600******************************************************************
009700 SCREEN                      SECTION.
009800*-----------------------------------------------------------------
009900 01  OPENING-SCREEN.
010000     05  BLANK SCREEN
010100         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR WHITE.
010200
010300     05  SCREEN-BASICS.
010400         10  LINE  1 BLANK LINE  BACKGROUND-COLOR BLACK.
010500         10  LINE  2 BLANK LINE  BACKGROUND-COLOR BLACK.
010600         10  LINE  3 BLANK LINE  BACKGROUND-COLOR BLACK.
010700         10  LINE  2 COLUMN 18
010800                     VALUE "AXIS BALANCE INQUIRY"
010900                     BACKGROUND-COLOR BLACK
011000                     FOREGROUND-COLOR YELLOW.
011100         10  LINE  5 COLUMN  7   VALUE "     ACCOUNT ID:".
011200         10  LINE  7 COLUMN  7
011300                     VALUE "------------------------------------".
011400
011500     05  SCREEN-VALUES.
011600         10  SS-ACCOUNT-ID       PIC X(36) TO    WS-ACCOUNT-ID-KEY
011700             LINE  5 COLUMN 25   FOREGROUND-COLOR YELLOW
011800                                 REVERSE-VIDEO AUTO.
011900         10  LINE  9  BLANK LINE.
012000         10  LINE 10  BLANK LINE.
012100*
012200 01  BALANCE-SCREEN.
012300     05  LINE  9 COLUMN  7      VALUE "OWNER NAME :".
012400     05                         PIC X(60) FROM ACT-OWNER-NAME
012450         LINE  9 COLUMN 20      FOREGROUND-COLOR WHITE.
012500     05  LINE 10 COLUMN  7      VALUE "BALANCE    :".
012600     05                         PIC -Z,ZZZ,ZZZ,ZZ9.99
012700                                FROM WS-DISPLAY-BALANCE
012800         LINE 10 COLUMN 20      FOREGROUND-COLOR WHITE.
012900*
013000 01  ERROR-SCREEN.
013100     05  LINE 12 BLANK LINE     BACKGROUND-COLOR RED.
013200     05  LINE 12 COLUMN  7
013300                 VALUE "ACCOUNT NOT FOUND!!"
013400         BACKGROUND-COLOR RED   FOREGROUND-COLOR YELLOW.
013500*
013600 01  CLEAR-MESSAGE-SCREEN.
013700     05  LINE  9  BLANK LINE     BACKGROUND-COLOR BLUE.
013800     05  LINE 10  BLANK LINE     BACKGROUND-COLOR BLUE.
013900     05  LINE 12  BLANK LINE     BACKGROUND-COLOR BLUE.
014000*
014100 01  CONFIRM-SCREEN.
014200     05  LINE 14 BLANK LINE      BACKGROUND-COLOR BLACK.
014300     05                          PIC X(32) FROM CONFIRM-MESSAGE
014400         LINE 14 COLUMN  8
014500         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
014600     05                          PIC X(01) USING CONFIRM-SW
014700         LINE 14 COLUMN 40       BLINK AUTO
014800         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
014900     05  LINE 15 BLANK LINE      BACKGROUND-COLOR BLACK.
015000     05  LINE 15 COLUMN 19
015100                 VALUE "(Y/y: Yes, N/n: No)"
015200         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
015300******************************************************************
015400 PROCEDURE                   DIVISION.
015500*-----------------------------------------------------------------
015600* MAIN PROCEDURE
015700*-----------------------------------------------------------------
015800 100-BALANCE-INQUIRY.
015900     PERFORM 200-INITIATE-BALANCE-INQUIRY.
016000     PERFORM 200-PROCEED-BALANCE-INQUIRY UNTIL CONFIRM-NO.
016100     PERFORM 200-TERMINATE-BALANCE-INQUIRY.
016200     STOP RUN.
016300*-----------------------------------------------------------------
016400* ASK IF THERE IS A LOOK-UP TO DO.  THE MASTER ITSELF IS NOT
016500* OPENED HERE - IT IS A PLAIN SEQUENTIAL FILE NOW, SO EACH
016600* LOOK-UP OPENS IT FRESH AND SCANS FROM RECORD ONE.
016650*-----------------------------------------------------------------
016700 200-INITIATE-BALANCE-INQUIRY.
016900     PERFORM 300-ASK-FOR-LOOKUP.
017000*-----------------------------------------------------------------
017100* ACCEPT AN ACCOUNT ID, SCAN THE MASTER FOR IT, AND DISPLAY EITHER
017200* THE BALANCE SCREEN OR THE NOT-FOUND SCREEN.
017300*-----------------------------------------------------------------
017400 200-PROCEED-BALANCE-INQUIRY.
017500     PERFORM 300-DISPLAY-OPENING-SCREEN.
017600     PERFORM 300-ACCEPT-ACCOUNT-ID.
017700     PERFORM 300-READ-ACCOUNT-RECORD.
017800     IF  ACCOUNT-NOT-FOUND
017900         PERFORM 300-SHOW-NOTFOUND-SCREEN
018000     ELSE
018100         PERFORM 300-SHOW-BALANCE-SCREEN
018200     END-IF.
018300     PERFORM 300-ASK-FOR-LOOKUP.
018400*-----------------------------------------------------------------
018500* CLOSE THE MASTER AND SIGN OFF.
018600*-----------------------------------------------------------------
018700 200-TERMINATE-BALANCE-INQUIRY.
018750     ACCEPT  WS-CLOCK-DATE       FROM DATE YYYYMMDD.
018770     ACCEPT  WS-CLOCK-TIME       FROM TIME.
018900     DISPLAY ERASE "BALANCE INQUIRY FINISHED " WS-CLOCK-YYYY "-"
018920             WS-CLOCK-MM "-" WS-CLOCK-DD " AT " WS-CLOCK-HH ":"
018940             WS-CLOCK-MN " - " WS-INQUIRIES-READ
019000             " READ, " WS-INQUIRIES-NOTFOUND " NOT FOUND.".
019100*-----------------------------------------------------------------
019500 300-ASK-FOR-LOOKUP.
019600     DISPLAY CONFIRM-SCREEN.
019700     ACCEPT  CONFIRM-SCREEN.
019800*-----------------------------------------------------------------
019900 300-DISPLAY-OPENING-SCREEN.
020000     MOVE    SPACES      TO  WS-ACCOUNT-ID-KEY.
020100     MOVE    "N"         TO  NOTFOUND-SW.
020200     DISPLAY CLEAR-MESSAGE-SCREEN.
020300     DISPLAY OPENING-SCREEN.
020400*-----------------------------------------------------------------
020500 300-ACCEPT-ACCOUNT-ID.
020600     ACCEPT  SS-ACCOUNT-ID.
020700     ADD     1   TO  WS-INQUIRIES-READ.
020800*-----------------------------------------------------------------
020900* LOOK UP THE REQUESTED ACCOUNT.  NO ISAM HANDLER ON THIS BOX, SO
020950* ACCTMSTR IS SCANNED FROM RECORD ONE EVERY TIME - SAME PLAIN
020960* SEQUENTIAL ORGANIZATION ACCOUNT-OPEN AND ACCOUNT-POST USE.
021000* RUNNING OFF THE END OF THE FILE WITHOUT A MATCH IS THE
021100* "ACCOUNT NOT FOUND" FAILURE CONDITION, NOT A DATA-BASE ERROR.
021200*-----------------------------------------------------------------
021300 300-READ-ACCOUNT-RECORD.
021320     OPEN    INPUT   ACCOUNT-MASTER.
021340     MOVE    "N"                 TO  WS-MASTER-EOF-SW.
021360     PERFORM 300-SCAN-FOR-ACCOUNT
021380             UNTIL ACT-ACCOUNT-ID = WS-ACCOUNT-ID-KEY
021390                   OR MASTER-EOF.
021400     IF  MASTER-EOF
021420         MOVE    "Y"             TO  NOTFOUND-SW
021440         ADD     1                   TO WS-INQUIRIES-NOTFOUND
021460     ELSE
021480         MOVE    "N"             TO  NOTFOUND-SW
021490         MOVE    ACT-BALANCE     TO  WS-DISPLAY-BALANCE
021495     END-IF.
021497     CLOSE   ACCOUNT-MASTER.
021498*-----------------------------------------------------------------
021499* ONE STEP OF THE SCAN - READ THE NEXT MASTER RECORD, OR FLAG EOF
021500* SO THE LOOP ABOVE STOPS WITHOUT A MATCH.
021600*-----------------------------------------------------------------
021700 300-SCAN-FOR-ACCOUNT.
021800     READ    ACCOUNT-MASTER
021900             AT END
021950                 MOVE "Y"        TO  WS-MASTER-EOF-SW.
022200*-----------------------------------------------------------------
022300 300-SHOW-BALANCE-SCREEN.
022400     DISPLAY BALANCE-SCREEN.
022500*-----------------------------------------------------------------
022600 300-SHOW-NOTFOUND-SCREEN.
022700     DISPLAY ERROR-SCREEN.
