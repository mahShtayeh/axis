000100******************************************************************
000200* THIS PROGRAM IS TO POST DEPOSIT AND WITHDRAWAL TRANSACTIONS   *
000300*    AGAINST THE ACCOUNT MASTER FILE USING A BALANCE LINE        *
000400*    DIAGRAM (OLD MASTER / SORTED TRANSACTIONS / NEW MASTER).    *
000500*                                                                *
000600* USED FILE                                                     *
000700*    - OLD ACCOUNT MASTER FILE           : ACCTMSTR              *
000800*    - TRANSACTION REQUEST FILE (SORTED) : TRANREQ.TXT           *
000900*    - NEW ACCOUNT MASTER FILE           : ACCTMST2              *
001000*    - TRANSACTION JOURNAL FILE          : TRANJRNL.TXT          *
001100*                                                                *
001200* TRANSACTION-REQUEST-IN MUST ARRIVE SORTED ASCENDING ON         *
001300* REQ-ACCOUNT-ID TO MATCH THE MASTER SEQUENCE - THE SORT STEP    *
001400* RUNS AHEAD OF THIS ONE IN THE JOB STREAM (SEE AXRUN01 JCL).    *
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700* YY/MM/DD  BY   REQ NO   DESCRIPTION
001800* --------  ---  -------  --------------------------------------
001900* 88/02/03  RSH  AX-0001  ORIGINAL PROGRAM - DEPOSIT ONLY
002000* 89/06/21  RSH  AX-0006  ADDED WITHDRAWAL AND FUNDS CHECK
002100* 90/05/14  RSH  AX-0009  SPLIT REJECT COUNTS BY REASON
002200* 94/11/02  TKL  AX-0037  MOVED RECORD LAYOUTS OUT TO COPYBOOKS,
002300*                        MOVED BALANCE MATH OUT TO COMPUTE-BALANCE
002400* 99/01/08  TKL  AX-Y2K1  Y2K - AUDIT TIMESTAMP CARRIES CENTURY
002450* 01/09/17  MJP  AX-0052  A JOURNAL OR MASTER WRITE FAILURE WAS
002460*                        ONLY LOGGED, NOT COUNTED - AUDITOR
002470*                        CAUGHT IT.  ADDED A DB-FAILURE REJECT
002480*                        COUNT AND STOPPED BUMPING THE ACCEPTED
002490*                        COUNTS WHEN THE WRITE DOES NOT TAKE.
002500******************************************************************
002600 IDENTIFICATION              DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.                 ACCOUNT-POST.
002900 AUTHOR.                     R S HARRELSON.
003000 INSTALLATION.               AXIS FINANCIAL SYSTEMS - DATA CENTER.
003100 DATE-WRITTEN.               FEBRUARY 3 1988.
003200 DATE-COMPILED.
003300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            AXIS-3090.
003900 OBJECT-COMPUTER.            AXIS-3090.
004000 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT                SECTION.
004300 FILE-CONTROL.
004400     SELECT  ACCOUNT-MASTER-IN
004500             ASSIGN TO "ACCTMSTR"
004600             ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT  TRANSACTION-REQUEST-IN
004900             ASSIGN TO "TRANREQ"
005000             ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT  ACCOUNT-MASTER-OUT
005300             ASSIGN TO "ACCTMST2"
005400             ORGANIZATION IS SEQUENTIAL
005450             FILE STATUS IS WS-MASTER-OUT-FILE-STAT.
005500
005600     SELECT  TRANSACTION-JOURNAL-OUT
005700             ASSIGN TO "TRANJRNL"
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-JOURNAL-FILE-STAT.
006000******************************************************************
006100 DATA                        DIVISION.
006200*-----------------------------------------------------------------
006300 FILE                        SECTION.
006400 FD  ACCOUNT-MASTER-IN
006500     RECORD CONTAINS 220 CHARACTERS
006600     DATA RECORD IS ACCOUNT-RECORD.
006700     COPY "C:\Copybooks\AccountRecord.cpy".
006800
006900 FD  TRANSACTION-REQUEST-IN
007000     RECORD CONTAINS 46 CHARACTERS
007100     DATA RECORD IS TRANSACTION-REQUEST.
007200     COPY "C:\Copybooks\TransactionRequest.cpy".
007300
007400 FD  ACCOUNT-MASTER-OUT
007500     RECORD CONTAINS 220 CHARACTERS
007600     DATA RECORD IS ACCOUNT-RECORD-OUT.
007700 01  ACCOUNT-RECORD-OUT.
007800     05  ACTO-ACCOUNT-ID         PIC X(36).
007900     05  ACTO-OWNER-NAME         PIC X(60).
008000     05  ACTO-BALANCE            PIC S9(9)V9(2) COMP-3.
008100     05  ACTO-CREATED-BY         PIC X(30).
008200     05  ACTO-CREATED-DATE       PIC X(26).
008300     05  ACTO-MODIFIED-BY        PIC X(30).
008400     05  ACTO-MODIFIED-DATE      PIC X(26).
008500     05  FILLER                  PIC X(06).
008600
008700 FD  TRANSACTION-JOURNAL-OUT
008800     RECORD CONTAINS 140 CHARACTERS
008900     DATA RECORD IS TRANSACTION-RECORD.
009000     COPY "C:\Copybooks\TransactionRecord.cpy".
009100*-----------------------------------------------------------------
009200 WORKING-STORAGE             SECTION.
009250*-----------------------------------------------------------------
009260*    THE DIRTY FLAG IS A PURE SCRATCH SWITCH SET AND CLEARED
009270*    INSIDE THE MERGE LOOP - IT BELONGS TO NO RECORD GROUP, SO
009280*    IT IS CARRIED AS A STAND-ALONE 77-LEVEL PER SHOP STANDARD.
009290 77  WS-MASTER-DIRTY-SW          PIC X(01) VALUE "N".
009300*-----------------------------------------------------------------
009400 01  WS-SWITCHES-AND-COUNTERS.
009500     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
009600         88  MASTER-EOF                     VALUE "Y".
009700     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE "N".
009800         88  REQUEST-EOF                    VALUE "Y".
009900     05  WS-REQUEST-INVALID-SW   PIC X(01) VALUE "N".
010100     05  WS-MASTER-OUT-FILE-STAT PIC X(02).
010200     05  WS-JOURNAL-FILE-STAT    PIC X(02).
010300     05  WS-REQUESTS-READ        PIC 9(07) COMP VALUE ZERO.
010350     05  FILLER                  PIC X(02).
010400*
010500 01  WS-HIGH-VALUE-KEY           PIC X(36) VALUE ALL "9".
010600*
010700 01  WS-CONTROL-TOTALS.
010800     05  WS-DEPOSIT-COUNT            PIC 9(07) COMP VALUE ZERO.
010900     05  WS-DEPOSIT-TOTAL            PIC S9(9)V9(2) COMP-3
011000                                     VALUE ZERO.
011100     05  WS-WITHDRAWAL-COUNT         PIC 9(07) COMP VALUE ZERO.
011200     05  WS-WITHDRAWAL-TOTAL         PIC S9(9)V9(2) COMP-3
011300                                     VALUE ZERO.
011400     05  WS-REJECT-NOTFOUND-COUNT    PIC 9(07) COMP VALUE ZERO.
011500     05  WS-REJECT-FUNDS-COUNT       PIC 9(07) COMP VALUE ZERO.
011600     05  WS-REJECT-VALIDATION-COUNT  PIC 9(07) COMP VALUE ZERO.
011650     05  WS-REJECT-DBFAIL-COUNT      PIC 9(07) COMP VALUE ZERO.
011700     05  WS-ACCOUNTS-UPDATED         PIC 9(07) COMP VALUE ZERO.
011750     05  FILLER                      PIC X(04).
011800*
011900 01  WS-BALANCE-PARAMETERS.
012000     05  WS-BP-CURRENT-BALANCE       PIC S9(9)V9(2) COMP-3.
012100     05  WS-BP-TXN-AMOUNT            PIC S9(9)V9(2) COMP-3.
012200     05  WS-BP-TXN-TYPE              PIC X(01).
012300     05  WS-BP-NEW-BALANCE           PIC S9(9)V9(2) COMP-3.
012350     05  FILLER                      PIC X(01).
012400*
012500 01  WS-ID-PARAMETERS.
012600     05  WS-ID-PREFIX-CODE           PIC X(01) VALUE "T".
012700     05  WS-NEW-TXN-ID               PIC X(36).
012750     05  FILLER                      PIC X(01).
012760*    RAW-TEXT VIEW OF THE ID PARAMETERS, SAME HABIT AS THE
012770*    COUNTERS-AS-TEXT REDEFINE OVER IN ACCOUNT-OPEN - HANDY FOR
012780*    A QUICK DISPLAY OF THE WHOLE GROUP WHEN THINGS LOOK WRONG.
012790 01  WS-ID-PARAMETERS-X  REDEFINES   WS-ID-PARAMETERS.
012795     05  FILLER                      PIC X(38).
012800*
012900 01  WS-CLOCK-DATE                   PIC 9(08).
013000 01  WS-CLOCK-DATE-R REDEFINES       WS-CLOCK-DATE.
013100     05  WS-CLOCK-YYYY               PIC 9(04).
013200     05  WS-CLOCK-MM                 PIC 9(02).
013300     05  WS-CLOCK-DD                 PIC 9(02).
013400 01  WS-CLOCK-TIME                   PIC 9(08).
013500 01  WS-CLOCK-TIME-R REDEFINES       WS-CLOCK-TIME.
013600     05  WS-CLOCK-HH                 PIC 9(02).
013700     05  WS-CLOCK-MN                 PIC 9(02).
013800     05  WS-CLOCK-SS                 PIC 9(02).
013900     05  WS-CLOCK-HS                 PIC 9(02).
014000 01  WS-NEW-TIMESTAMP.
014100     05  WS-TS-YYYY                  PIC 9(04).
014200     05  FILLER                      PIC X(01) VALUE "-".
014300     05  WS-TS-MM                    PIC 9(02).
014400     05  FILLER                      PIC X(01) VALUE "-".
014500     05  WS-TS-DD                    PIC 9(02).
014600     05  FILLER                      PIC X(01) VALUE "-".
014700     05  WS-TS-HH                    PIC 9(02).
014800     05  FILLER                      PIC X(01) VALUE ".".
014900     05  WS-TS-MN                    PIC 9(02).
015000     05  FILLER                      PIC X(01) VALUE ".".
015100     05  WS-TS-SS                    PIC 9(02).
015200     05  FILLER                      PIC X(01) VALUE ".".
015300     05  WS-TS-MICRO                 PIC 9(06).
015400******************************************************************
015500 PROCEDURE                   DIVISION.
015600*-----------------------------------------------------------------
015700* MAIN PROCEDURE
015800*-----------------------------------------------------------------
015900 100-ACCOUNT-POST.
016000     PERFORM 200-INITIATE-ACCOUNT-POST
016100             THRU 200-INITIATE-ACCOUNT-POST-EXIT.
016200     PERFORM 200-PROCEED-ACCOUNT-POST
016300             THRU 200-PROCEED-ACCOUNT-POST-EXIT
016400             UNTIL MASTER-EOF AND REQUEST-EOF.
016500     PERFORM 200-TERMINATE-ACCOUNT-POST
016600             THRU 200-TERMINATE-ACCOUNT-POST-EXIT.
016700     STOP RUN.
016800*-----------------------------------------------------------------
016900* OPEN FILES, INITIALIZE COUNTERS, PRIME BOTH INPUT STREAMS.
017000*-----------------------------------------------------------------
017100 200-INITIATE-ACCOUNT-POST.
017200     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
017300     PERFORM 300-READ-ACCOUNT-MASTER-IN
017400             THRU 300-READ-ACCOUNT-MASTER-IN-EXIT.
017500     PERFORM 300-READ-TRANSACTION-REQUEST-IN
017600             THRU 300-READ-TRANSACTION-REQUEST-IN-EXIT.
017700 200-INITIATE-ACCOUNT-POST-EXIT.
017800     EXIT.
017900*-----------------------------------------------------------------
018000* ONE STEP OF THE BALANCE-LINE MERGE.  A VALIDATION FAILURE IS
018100* CHECKED FIRST, REGARDLESS OF WHERE THE REQUEST SITS AGAINST
018200* THE MASTER SEQUENCE; OTHERWISE COMPARE KEYS.
018300*-----------------------------------------------------------------
018400 200-PROCEED-ACCOUNT-POST.
018500     EVALUATE TRUE
018600         WHEN WS-REQUEST-INVALID-SW = "Y"
018700             PERFORM 300-REJECT-VALIDATION
018800                     THRU 300-REJECT-VALIDATION-EXIT
018900             PERFORM 300-READ-TRANSACTION-REQUEST-IN
019000                     THRU 300-READ-TRANSACTION-REQUEST-IN-EXIT
019100         WHEN REQ-ACCOUNT-ID = ACT-ACCOUNT-ID
019200             PERFORM 300-PROCESS-WHEN-EQUAL
019300                     THRU 300-PROCESS-WHEN-EQUAL-EXIT
019400         WHEN REQ-ACCOUNT-ID > ACT-ACCOUNT-ID
019500             PERFORM 300-PROCESS-WHEN-REQUEST-GT-MASTER
019600                     THRU 300-PROCESS-WHEN-REQUEST-GT-MASTER-EXIT
019700         WHEN OTHER
019800             PERFORM 300-PROCESS-WHEN-REQUEST-LT-MASTER
019900                     THRU 300-PROCESS-WHEN-REQUEST-LT-MASTER-EXIT
020000     END-EVALUATE.
020100 200-PROCEED-ACCOUNT-POST-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------------
020400* CLOSE FILES AND PRINT THE CONTROL-TOTAL REPORT.
020500*-----------------------------------------------------------------
020600 200-TERMINATE-ACCOUNT-POST.
020700     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
020800     CALL    "CONTROL-REPORT"    USING WS-CONTROL-TOTALS.
020900     DISPLAY "ACCOUNT-POST COMPLETE - REQUESTS READ: "
021000             WS-REQUESTS-READ.
021100 200-TERMINATE-ACCOUNT-POST-EXIT.
021200     EXIT.
021300*-----------------------------------------------------------------
021400 300-OPEN-ALL-FILES.
021500     OPEN    INPUT   ACCOUNT-MASTER-IN
021600             INPUT   TRANSACTION-REQUEST-IN
021700             OUTPUT  ACCOUNT-MASTER-OUT
021800             OUTPUT  TRANSACTION-JOURNAL-OUT.
021900 300-OPEN-ALL-FILES-EXIT.
022000     EXIT.
022100*-----------------------------------------------------------------
022200 300-READ-ACCOUNT-MASTER-IN.
022300     READ    ACCOUNT-MASTER-IN
022400             AT END
022500                 MOVE "Y"             TO  WS-MASTER-EOF-SW
022600                 MOVE WS-HIGH-VALUE-KEY TO ACT-ACCOUNT-ID
022700                 GO TO 300-READ-ACCOUNT-MASTER-IN-EXIT.
022800 300-READ-ACCOUNT-MASTER-IN-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------------
023100* READ ONE TRANSACTION REQUEST AND VALIDATE ITS AMOUNT.  THE
023200* EOF SENTINEL KEY IS FORCED HIGH SO IT NEVER FALSE-MATCHES A
023300* REAL MASTER RECORD.
023400*-----------------------------------------------------------------
023500 300-READ-TRANSACTION-REQUEST-IN.
023600     READ    TRANSACTION-REQUEST-IN
023700             AT END
023800                 MOVE "Y"             TO  WS-REQUEST-EOF-SW
023900                 MOVE WS-HIGH-VALUE-KEY TO REQ-ACCOUNT-ID
024000                 MOVE "N"             TO  WS-REQUEST-INVALID-SW
024100                 GO TO 300-READ-TRANSACTION-REQUEST-IN-EXIT.
024200     ADD     1   TO  WS-REQUESTS-READ.
024300     PERFORM 400-VALIDATE-REQUEST THRU 400-VALIDATE-REQUEST-EXIT.
024400 300-READ-TRANSACTION-REQUEST-IN-EXIT.
024500     EXIT.
024600*-----------------------------------------------------------------
024700* REQUEST KEY MATCHES THE BUFFERED MASTER RECORD.  WITHDRAWALS
024800* ARE CHECKED FOR SUFFICIENT FUNDS BEFORE ANY BALANCE CHANGES.
024900*-----------------------------------------------------------------
025000 300-PROCESS-WHEN-EQUAL.
025100     IF  REQ-IS-WITHDRAWAL AND REQ-AMOUNT > ACT-BALANCE
025200         PERFORM 300-REJECT-INSUFFICIENT-FUNDS
025300                 THRU 300-REJECT-INSUFFICIENT-FUNDS-EXIT
025400     ELSE
025500         PERFORM 300-POST-TRANSACTION
025600                 THRU 300-POST-TRANSACTION-EXIT
025700     END-IF.
025800     PERFORM 300-READ-TRANSACTION-REQUEST-IN
025900             THRU 300-READ-TRANSACTION-REQUEST-IN-EXIT.
026000 300-PROCESS-WHEN-EQUAL-EXIT.
026100     EXIT.
026200*-----------------------------------------------------------------
026300* COMPUTE THE NEW BALANCE, STAMP THE MASTER BUFFER, AND WRITE
026400* THE JOURNAL RECORD.  A NON-ZERO JOURNAL WRITE STATUS IS A DB
026500* FAILURE - COUNT IT AS A REJECT INSTEAD OF AN ACCEPTED DEPOSIT
026550* OR WITHDRAWAL (AX-0052).
026600*-----------------------------------------------------------------
026700 300-POST-TRANSACTION.
026800     MOVE    ACT-BALANCE         TO  WS-BP-CURRENT-BALANCE.
026900     MOVE    REQ-AMOUNT          TO  WS-BP-TXN-AMOUNT.
027000     MOVE    REQ-TYPE            TO  WS-BP-TXN-TYPE.
027100     CALL    "COMPUTE-BALANCE"   USING WS-BALANCE-PARAMETERS.
027200     MOVE    WS-BP-NEW-BALANCE   TO  ACT-BALANCE.
027300     PERFORM 400-BUILD-AUDIT-TIMESTAMP
027400             THRU 400-BUILD-AUDIT-TIMESTAMP-EXIT.
027500     MOVE    "ACCOUNT-POST"      TO  ACT-MODIFIED-BY.
027600     MOVE    WS-NEW-TIMESTAMP    TO  ACT-MODIFIED-DATE.
027700     MOVE    "Y"                 TO  WS-MASTER-DIRTY-SW.
027800     PERFORM 300-WRITE-JOURNAL-RECORD
027900             THRU 300-WRITE-JOURNAL-RECORD-EXIT.
027910     IF  WS-JOURNAL-FILE-STAT NOT = "00"
027920         ADD  1          TO  WS-REJECT-DBFAIL-COUNT
027930     ELSE
028000         IF  REQ-IS-WITHDRAWAL
028100             ADD  1          TO  WS-WITHDRAWAL-COUNT
028200             ADD  REQ-AMOUNT TO  WS-WITHDRAWAL-TOTAL
028300         ELSE
028400             ADD  1          TO  WS-DEPOSIT-COUNT
028500             ADD  REQ-AMOUNT TO  WS-DEPOSIT-TOTAL
028550         END-IF
028600     END-IF.
028700 300-POST-TRANSACTION-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000 300-WRITE-JOURNAL-RECORD.
029100     CALL    "GENERATE-ID"       USING WS-ID-PARAMETERS.
029200     MOVE    WS-NEW-TXN-ID       TO  TXN-ID.
029300     MOVE    REQ-ACCOUNT-ID      TO  TXN-ACCOUNT-ID.
029400     MOVE    REQ-AMOUNT          TO  TXN-AMOUNT.
029500     MOVE    REQ-TYPE            TO  TXN-TYPE.
029600     MOVE    "ACCOUNT-POST"      TO  TXN-CREATED-BY.
029700     MOVE    WS-NEW-TIMESTAMP    TO  TXN-CREATED-DATE.
029800     WRITE   TRANSACTION-RECORD.
029900     IF  WS-JOURNAL-FILE-STAT NOT = "00"
030000         DISPLAY "AX-DBERR JOURNAL WRITE FAILED FOR "
030100                 REQ-ACCOUNT-ID " STATUS " WS-JOURNAL-FILE-STAT
030200     END-IF.
030300 300-WRITE-JOURNAL-RECORD-EXIT.
030400     EXIT.
030500*-----------------------------------------------------------------
030600* REQUEST KEY IS AHEAD OF THE BUFFERED MASTER KEY - NO MORE
030700* REQUESTS APPLY TO THIS ACCOUNT.  FLUSH IT AND ADVANCE THE
030750* MASTER.  A TOUCHED RECORD COUNTS AS UPDATED ONLY IF THE
030760* REWRITE TAKES - A NON-ZERO WRITE STATUS ON A TOUCHED RECORD
030770* IS A DB FAILURE, COUNTED AS A REJECT, NOT AN UPDATE (AX-0052).
030900*-----------------------------------------------------------------
031000 300-PROCESS-WHEN-REQUEST-GT-MASTER.
031100     IF  MASTER-EOF
031200         GO TO 300-PROCESS-WHEN-REQUEST-GT-MASTER-EXIT
031300     END-IF.
031800     MOVE    ACT-ACCOUNT-ID      TO  ACTO-ACCOUNT-ID.
031900     MOVE    ACT-OWNER-NAME      TO  ACTO-OWNER-NAME.
032000     MOVE    ACT-BALANCE         TO  ACTO-BALANCE.
032100     MOVE    ACT-CREATED-BY      TO  ACTO-CREATED-BY.
032200     MOVE    ACT-CREATED-DATE    TO  ACTO-CREATED-DATE.
032300     MOVE    ACT-MODIFIED-BY     TO  ACTO-MODIFIED-BY.
032400     MOVE    ACT-MODIFIED-DATE   TO  ACTO-MODIFIED-DATE.
032500     WRITE   ACCOUNT-RECORD-OUT.
032600     IF  WS-MASTER-OUT-FILE-STAT NOT = "00" AND
032700         WS-MASTER-OUT-FILE-STAT NOT = SPACES
032800         DISPLAY "AX-DBERR MASTER WRITE FAILED FOR "
032900                 ACT-ACCOUNT-ID " STATUS " WS-MASTER-OUT-FILE-STAT
032950         IF  WS-MASTER-DIRTY-SW = "Y"
032960             ADD 1           TO  WS-REJECT-DBFAIL-COUNT
032970         END-IF
032980     ELSE
032990         IF  WS-MASTER-DIRTY-SW = "Y"
032995             ADD 1           TO  WS-ACCOUNTS-UPDATED
032997         END-IF
033000     END-IF.
033050     MOVE    "N"                 TO  WS-MASTER-DIRTY-SW.
033100     PERFORM 300-READ-ACCOUNT-MASTER-IN
033200             THRU 300-READ-ACCOUNT-MASTER-IN-EXIT.
033300 300-PROCESS-WHEN-REQUEST-GT-MASTER-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------------
033600* REQUEST KEY IS BEHIND THE BUFFERED MASTER KEY (OR THE MASTER
033700* IS ALREADY EXHAUSTED) - THERE IS NO SUCH ACCOUNT.
033800*-----------------------------------------------------------------
033900 300-PROCESS-WHEN-REQUEST-LT-MASTER.
034000     PERFORM 300-REJECT-NOT-FOUND THRU 300-REJECT-NOT-FOUND-EXIT.
034100     PERFORM 300-READ-TRANSACTION-REQUEST-IN
034200             THRU 300-READ-TRANSACTION-REQUEST-IN-EXIT.
034300 300-PROCESS-WHEN-REQUEST-LT-MASTER-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600 300-REJECT-NOT-FOUND.
034700     ADD     1   TO  WS-REJECT-NOTFOUND-COUNT.
034800     DISPLAY "AX-NOTFND ACCOUNT NOT FOUND: " REQ-ACCOUNT-ID.
034900 300-REJECT-NOT-FOUND-EXIT.
035000     EXIT.
035100*-----------------------------------------------------------------
035200 300-REJECT-INSUFFICIENT-FUNDS.
035300     ADD     1   TO  WS-REJECT-FUNDS-COUNT.
035400     DISPLAY "AX-NOFUND INSUFFICIENT FUNDS: " REQ-ACCOUNT-ID
035500             " REQUESTED " REQ-AMOUNT " AVAILABLE " ACT-BALANCE.
035600 300-REJECT-INSUFFICIENT-FUNDS-EXIT.
035700     EXIT.
035800*-----------------------------------------------------------------
035900 300-REJECT-VALIDATION.
036000     ADD     1   TO  WS-REJECT-VALIDATION-COUNT.
036100     DISPLAY "AX-BADREQ VALIDATION FAILED: " REQ-ACCOUNT-ID.
036200 300-REJECT-VALIDATION-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500 300-CLOSE-ALL-FILES.
036600     CLOSE   ACCOUNT-MASTER-IN
036700             TRANSACTION-REQUEST-IN
036800             ACCOUNT-MASTER-OUT
036900             TRANSACTION-JOURNAL-OUT.
037000 300-CLOSE-ALL-FILES-EXIT.
037100     EXIT.
037200*-----------------------------------------------------------------
037300* AMOUNT MUST BE PRESENT AND STRICTLY POSITIVE.
037400*-----------------------------------------------------------------
037500 400-VALIDATE-REQUEST.
037600     IF  REQ-AMOUNT > 0
037700         MOVE    "N" TO  WS-REQUEST-INVALID-SW
037800     ELSE
037900         MOVE    "Y" TO  WS-REQUEST-INVALID-SW
038000     END-IF.
038100 400-VALIDATE-REQUEST-EXIT.
038200     EXIT.
038300*-----------------------------------------------------------------
038400* BUILD THE YYYY-MM-DD-HH.MM.SS.NNNNNN AUDIT TIMESTAMP FROM THE
038500* SYSTEM CLOCK.  MICROSECONDS ARE APPROXIMATED FROM THE
038600* HUNDREDTHS-OF-A-SECOND CLOCK, ZERO-FILLED ON THE RIGHT.
038700*-----------------------------------------------------------------
038800 400-BUILD-AUDIT-TIMESTAMP.
038900     ACCEPT  WS-CLOCK-DATE        FROM DATE YYYYMMDD.
039000     ACCEPT  WS-CLOCK-TIME        FROM TIME.
039100     MOVE    WS-CLOCK-YYYY        TO  WS-TS-YYYY.
039200     MOVE    WS-CLOCK-MM          TO  WS-TS-MM.
039300     MOVE    WS-CLOCK-DD          TO  WS-TS-DD.
039400     MOVE    WS-CLOCK-HH          TO  WS-TS-HH.
039500     MOVE    WS-CLOCK-MN          TO  WS-TS-MN.
039600     MOVE    WS-CLOCK-SS          TO  WS-TS-SS.
039700     MOVE    WS-CLOCK-HS          TO  WS-TS-MICRO(1:2).
039800     MOVE    "0000"               TO  WS-TS-MICRO(3:4).
039900 400-BUILD-AUDIT-TIMESTAMP-EXIT.
040000     EXIT.
