000100******************************************************************
000200*    THIS PROGRAM IS THE SUBPROGRAM TO PRINT THE END-OF-RUN      *
000300*    CONTROL-TOTAL REPORT FOR THE NIGHTLY ACCOUNT-POSTING RUN.   *
000400*                                                                *
000500*    CALLED ONCE, AT END OF FILE, FROM ACCOUNT-POST.  THE        *
000600*    CALLER HANDS OVER THE RUN'S ACCUMULATORS IN LS-CONTROL-     *
000700*    TOTALS; THIS SUBPROGRAM OWNS THE CONTROL-REPORT-OUT FILE    *
000800*    FROM OPEN THROUGH CLOSE SO THE CALLER NEVER TOUCHES IT.     *
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    YY/MM/DD  BY   REQ NO   DESCRIPTION
001200*    --------  ---  -------  ------------------------------------
001300*    88/02/17  RSH  AX-0003  ORIGINAL SUBPROGRAM
001400*    91/07/19  RSH  AX-0014  ADDED GRAND TOTAL LINE
001500*    94/11/02  TKL  AX-0037  SPLIT REJECT LINE INTO THREE REASONS
001600*    99/01/08  TKL  AX-Y2K1  Y2K - RUN-HEADER DATE CARRIES CENTURY
001700*    01/09/17  MJP  AX-0052  ADDED A FOURTH REJECT REASON LINE
001800*                            FOR DB FAILURES (SEE ACCOUNT-POST)
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 CONTROL-REPORT.
002400 AUTHOR.                     R S HARRELSON.
002500 INSTALLATION.               AXIS FINANCIAL SYSTEMS - DATA CENTER.
002600 DATE-WRITTEN.               FEBRUARY 17 1988.
002700 DATE-COMPILED.
002800 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002900******************************************************************
003000 ENVIRONMENT                 DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION               SECTION.
003300 SOURCE-COMPUTER.            AXIS-3090.
003400 OBJECT-COMPUTER.            AXIS-3090.
003500 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
003600*-----------------------------------------------------------------
003700 INPUT-OUTPUT                SECTION.
003800 FILE-CONTROL.
003900     SELECT  CONTROL-REPORT-OUT
004000             ASSIGN TO "CONTRPT"
004100             ORGANIZATION IS LINE SEQUENTIAL.
004200******************************************************************
004300 DATA                        DIVISION.
004400*-----------------------------------------------------------------
004500 FILE                        SECTION.
004600 FD  CONTROL-REPORT-OUT
004700     RECORD CONTAINS 132 CHARACTERS
004800     DATA RECORD IS CONTROL-REPORT-LINE.
004900 01  CONTROL-REPORT-LINE         PIC X(132).
005000*-----------------------------------------------------------------
005100 WORKING-STORAGE             SECTION.
005200*-----------------------------------------------------------------
005300*    NAME OF WEEKDAY FOR THE RUN-HEADER LINE - GENERIC SHOP DATE
005400*    ROUTINE, CARRIED FORWARD FROM THE OLD REPORT PROGRAMS.
005500 01  WS-DAY-RECORD.
005600     05  FILLER              PIC X(09) VALUE "MONDAY".
005700     05  FILLER              PIC X(09) VALUE "TUESDAY".
005800     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
005900     05  FILLER              PIC X(09) VALUE "THURSDAY".
006000     05  FILLER              PIC X(09) VALUE "FRIDAY".
006100     05  FILLER              PIC X(09) VALUE "SATURDAY".
006200     05  FILLER              PIC X(09) VALUE "SUNDAY".
006300 01  WS-DAY-TABLE REDEFINES  WS-DAY-RECORD.
006400     05  WS-WEEKDAY          PIC X(09) OCCURS 7 TIMES.
006500 01  WS-RUN-DATE                 PIC 9(08).
006600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006700     05  WS-RUN-YYYY             PIC 9(04).
006800     05  WS-RUN-MM               PIC 9(02).
006900     05  WS-RUN-DD               PIC 9(02).
007000 01  WS-RUN-TIME                 PIC 9(08).
007100 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
007200     05  WS-RUN-HH               PIC 9(02).
007300     05  WS-RUN-MN               PIC 9(02).
007400     05  WS-RUN-SS               PIC 9(02).
007500     05  FILLER                  PIC 9(02).
007600 01  WS-RUN-DAY-NUM              PIC 9(01).
007700 01  WS-GRAND-TOTAL-COUNT        PIC 9(07) COMP.
007800*-----------------------------------------------------------------
007900*    PRINT LINE FOR THE RUN-DATE HEADER (REPORT LINE 1).
008000*-----------------------------------------------------------------
008100 01  WS-RUN-HEADER-LINE.
008200     05  FILLER                  PIC X(01) VALUE SPACES.
008300     05  FILLER                  PIC X(27)
008400                         VALUE "AXIS ACCOUNT POSTING RUN (".
008500     05  WS-HDR-DAY-NAME         PIC X(09).
008600     05  FILLER                  PIC X(01) VALUE SPACES.
008700     05  WS-HDR-DATE.
008800         10  WS-HDR-YYYY         PIC 9(04).
008900         10  FILLER              PIC X(01) VALUE "-".
009000         10  WS-HDR-MM           PIC 9(02).
009100         10  FILLER              PIC X(01) VALUE "-".
009200         10  WS-HDR-DD           PIC 9(02).
009300     05  FILLER                  PIC X(01) VALUE SPACES.
009400     05  WS-HDR-TIME.
009500         10  WS-HDR-HH           PIC 9(02).
009600         10  FILLER              PIC X(01) VALUE ":".
009700         10  WS-HDR-MN           PIC 9(02).
009800         10  FILLER              PIC X(01) VALUE ":".
009900         10  WS-HDR-SS           PIC 9(02).
010000     05  FILLER                  PIC X(01) VALUE ")".
010100     05  FILLER                  PIC X(72) VALUE SPACES.
010200*-----------------------------------------------------------------
010300*    PRINT LINE FOR EACH CONTROL TOTAL (REPORT LINES 2-8).  SAME
010400*    LAYOUT FOR EVERY CATEGORY - LABEL, COUNT, AMOUNT (BLANK
010500*    WHEN THE CATEGORY HAS NO DOLLAR TOTAL).
010600*-----------------------------------------------------------------
010700 01  WS-DETAIL-LINE.
010800     05  WS-DTL-LABEL            PIC X(20).
010900     05  WS-DTL-COUNT            PIC ZZ,ZZZ,ZZ9.
011000     05  WS-DTL-AMOUNT-GROUP.
011100         10  WS-DTL-AMOUNT       PIC -Z,ZZZ,ZZZ,ZZ9.99.
011200         10  FILLER              PIC X(03).
011300     05  FILLER                  PIC X(82).
011400******************************************************************
011500 LINKAGE                     SECTION.
011600*-----------------------------------------------------------------
011700 01  LS-CONTROL-TOTALS.
011800     05  LS-DEPOSIT-COUNT            PIC 9(07) COMP.
011900     05  LS-DEPOSIT-TOTAL            PIC S9(9)V9(2) COMP-3.
012000     05  LS-WITHDRAWAL-COUNT         PIC 9(07) COMP.
012100     05  LS-WITHDRAWAL-TOTAL         PIC S9(9)V9(2) COMP-3.
012200     05  LS-REJECT-NOTFOUND-COUNT    PIC 9(07) COMP.
012300     05  LS-REJECT-FUNDS-COUNT       PIC 9(07) COMP.
012400     05  LS-REJECT-VALIDATION-COUNT  PIC 9(07) COMP.
012450     05  LS-REJECT-DBFAIL-COUNT      PIC 9(07) COMP.
012500     05  LS-ACCOUNTS-UPDATED-COUNT   PIC 9(07) COMP.
012550     05  FILLER                      PIC X(04).
012600******************************************************************
012700 PROCEDURE                   DIVISION    USING LS-CONTROL-TOTALS.
012800*-----------------------------------------------------------------
012900*    MAIN PROCEDURE
013000*-----------------------------------------------------------------
013100 100-PRINT-CONTROL-REPORT.
013200     PERFORM 200-OPEN-REPORT-FILE THRU 200-OPEN-REPORT-FILE-EXIT.
013300     PERFORM 200-PRINT-RUN-HEADER THRU 200-PRINT-RUN-HEADER-EXIT.
013400     PERFORM 200-PRINT-DETAIL-LINES
013500             THRU 200-PRINT-DETAIL-LINES-EXIT.
013600     PERFORM 200-PRINT-GRAND-TOTAL THRU 200-PRINT-GRAND-TOTAL-EXIT.
013700     PERFORM 200-CLOSE-REPORT-FILE THRU 200-CLOSE-REPORT-FILE-EXIT.
013800     EXIT    PROGRAM.
013900*-----------------------------------------------------------------
014000 200-OPEN-REPORT-FILE.
014100     OPEN    OUTPUT  CONTROL-REPORT-OUT.
014200 200-OPEN-REPORT-FILE-EXIT.
014300     EXIT.
014400*-----------------------------------------------------------------
014500*    REPORT LINE 1 - RUN DATE/TIME HEADER.
014600*-----------------------------------------------------------------
014700 200-PRINT-RUN-HEADER.
014800     ACCEPT  WS-RUN-DATE         FROM DATE YYYYMMDD.
014900     ACCEPT  WS-RUN-TIME         FROM TIME.
015000     ACCEPT  WS-RUN-DAY-NUM      FROM DAY-OF-WEEK.
015100     MOVE    WS-WEEKDAY(WS-RUN-DAY-NUM)  TO  WS-HDR-DAY-NAME.
015200     MOVE    WS-RUN-YYYY         TO  WS-HDR-YYYY.
015300     MOVE    WS-RUN-MM           TO  WS-HDR-MM.
015400     MOVE    WS-RUN-DD           TO  WS-HDR-DD.
015500     MOVE    WS-RUN-HH           TO  WS-HDR-HH.
015600     MOVE    WS-RUN-MN           TO  WS-HDR-MN.
015700     MOVE    WS-RUN-SS           TO  WS-HDR-SS.
015800     WRITE   CONTROL-REPORT-LINE FROM WS-RUN-HEADER-LINE.
015900 200-PRINT-RUN-HEADER-EXIT.
016000     EXIT.
016100*-----------------------------------------------------------------
016200*    REPORT LINES 2-8 - ONE PER CONTROL-TOTAL CATEGORY.
016300*-----------------------------------------------------------------
016400 200-PRINT-DETAIL-LINES.
016500     MOVE    "DEPOSITS POSTED"       TO  WS-DTL-LABEL.
016600     MOVE    LS-DEPOSIT-COUNT        TO  WS-DTL-COUNT.
016700     MOVE    LS-DEPOSIT-TOTAL        TO  WS-DTL-AMOUNT.
016800     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
016900             AFTER ADVANCING 2 LINES.
017000     MOVE    "WITHDRAWALS POSTED"    TO  WS-DTL-LABEL.
017100     MOVE    LS-WITHDRAWAL-COUNT     TO  WS-DTL-COUNT.
017200     MOVE    LS-WITHDRAWAL-TOTAL     TO  WS-DTL-AMOUNT.
017300     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
017400             AFTER ADVANCING 1 LINES.
017500     MOVE    SPACES                  TO  WS-DTL-AMOUNT-GROUP.
017600     MOVE    "REJECTED-NOT FOUND"    TO  WS-DTL-LABEL.
017700     MOVE    LS-REJECT-NOTFOUND-COUNT    TO  WS-DTL-COUNT.
017800     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
017900             AFTER ADVANCING 1 LINES.
018000     MOVE    "REJECTED-NO FUNDS"     TO  WS-DTL-LABEL.
018100     MOVE    LS-REJECT-FUNDS-COUNT       TO  WS-DTL-COUNT.
018200     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
018300             AFTER ADVANCING 1 LINES.
018400     MOVE    "REJECTED-VALIDATION"   TO  WS-DTL-LABEL.
018500     MOVE    LS-REJECT-VALIDATION-COUNT  TO  WS-DTL-COUNT.
018600     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
018700             AFTER ADVANCING 1 LINES.
018720     MOVE    "REJECTED-DB FAILURE"   TO  WS-DTL-LABEL.
018740     MOVE    LS-REJECT-DBFAIL-COUNT      TO  WS-DTL-COUNT.
018760     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
018780             AFTER ADVANCING 1 LINES.
018800     MOVE    "ACCOUNTS UPDATED"      TO  WS-DTL-LABEL.
018900     MOVE    LS-ACCOUNTS-UPDATED-COUNT   TO  WS-DTL-COUNT.
019000     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
019100             AFTER ADVANCING 1 LINES.
019200 200-PRINT-DETAIL-LINES-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------------
019500*    REPORT LINE 9 - GRAND TOTAL OF REQUESTS READ - THE SUM OF
019600*    EVERY COUNT PRINTED ABOVE.
019700*-----------------------------------------------------------------
019800 200-PRINT-GRAND-TOTAL.
019900     COMPUTE WS-GRAND-TOTAL-COUNT =
020000             LS-DEPOSIT-COUNT + LS-WITHDRAWAL-COUNT
020100             + LS-REJECT-NOTFOUND-COUNT + LS-REJECT-FUNDS-COUNT
020200             + LS-REJECT-VALIDATION-COUNT
020250             + LS-REJECT-DBFAIL-COUNT.
020300     MOVE    SPACES                  TO  WS-DTL-AMOUNT-GROUP.
020400     MOVE    "TOTAL REQUESTS READ"   TO  WS-DTL-LABEL.
020500     MOVE    WS-GRAND-TOTAL-COUNT    TO  WS-DTL-COUNT.
020600     WRITE   CONTROL-REPORT-LINE FROM WS-DETAIL-LINE
020700             AFTER ADVANCING 2 LINES.
020800 200-PRINT-GRAND-TOTAL-EXIT.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 200-CLOSE-REPORT-FILE.
021200     CLOSE   CONTROL-REPORT-OUT.
021300 200-CLOSE-REPORT-FILE-EXIT.
021400     EXIT.
