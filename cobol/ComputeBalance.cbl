000100******************************************************************
000200*    THIS PROGRAM IS THE SUBPROGRAM TO COMPUTE A NEW ACCOUNT     *
000300*    BALANCE GIVEN THE CURRENT BALANCE, THE REQUESTED AMOUNT     *
000400*    AND THE TRANSACTION TYPE (DEPOSIT OR WITHDRAWAL).           *
000500*                                                                *
000600*    ELIGIBILITY (CAN A WITHDRAWAL BE COVERED) IS CHECKED BY     *
000700*    THE CALLER BEFORE THIS SUBPROGRAM IS INVOKED - THIS         *
000800*    SUBPROGRAM ONLY PERFORMS THE ARITHMETIC.                    *
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    YY/MM/DD  BY   REQ NO   DESCRIPTION
001200*    --------  ---  -------  ------------------------------------
001300*    88/02/03  RSH  AX-0001  ORIGINAL SUBPROGRAM - DEPOSIT ONLY
001400*    89/06/21  RSH  AX-0006  ADDED WITHDRAWAL BRANCH
001500*    94/11/02  TKL  AX-0037  SWITCHED TO COMPUTE ... ROUNDED
001600*    99/01/08  TKL  AX-Y2K1  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 COMPUTE-BALANCE.
002400 AUTHOR.                     R S HARRELSON.
002500 INSTALLATION.               AXIS FINANCIAL SYSTEMS - DATA CENTER.
002600 DATE-WRITTEN.               FEBRUARY 3 1988.
002700 DATE-COMPILED.
002800 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002900******************************************************************
003000 ENVIRONMENT                 DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION               SECTION.
003300 SOURCE-COMPUTER.            AXIS-3090.
003400 OBJECT-COMPUTER.            AXIS-3090.
003500 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
003600******************************************************************
003700 DATA                        DIVISION.
003800*-----------------------------------------------------------------
003900 WORKING-STORAGE             SECTION.
004000*-----------------------------------------------------------------
004100 01  WS-ARITHMETIC-WORK.
004200     05  WS-SIGNED-AMOUNT        PIC S9(9)V9(2) COMP-3.
004300 01  WS-ARITHMETIC-WORK-R REDEFINES WS-ARITHMETIC-WORK.
004400     05  WS-SIGNED-AMOUNT-X      PIC X(06).
004500 01  WS-TYPE-CHECK               PIC X(01).
004600 01  WS-TYPE-CHECK-R REDEFINES   WS-TYPE-CHECK.
004700     05  WS-TYPE-CHECK-NUM       PIC 9(01).
004800******************************************************************
004900 LINKAGE                     SECTION.
005000*-----------------------------------------------------------------
005100 01  LS-BALANCE-PARAMETERS.
005200     05  LS-CURRENT-BALANCE      PIC S9(9)V9(2) COMP-3.
005300     05  LS-TXN-AMOUNT           PIC S9(9)V9(2) COMP-3.
005400     05  LS-TXN-TYPE             PIC X(01).
005500     05  LS-NEW-BALANCE          PIC S9(9)V9(2) COMP-3.
005520 01  LS-BALANCE-PARAMETERS-X REDEFINES LS-BALANCE-PARAMETERS.
005540     05  FILLER                  PIC X(18).
005600******************************************************************
005700 PROCEDURE                   DIVISION    USING LS-BALANCE-PARAMETERS.
005800*-----------------------------------------------------------------
005900*    MAIN PROCEDURE
006000*-----------------------------------------------------------------
006100 100-COMPUTE-NEW-BALANCE.
006200     EVALUATE    TRUE
006300         WHEN    LS-TXN-TYPE = "D"
006400             COMPUTE LS-NEW-BALANCE ROUNDED =
006500                     LS-CURRENT-BALANCE + LS-TXN-AMOUNT
006600         WHEN    LS-TXN-TYPE = "W"
006700             COMPUTE LS-NEW-BALANCE ROUNDED =
006800                     LS-CURRENT-BALANCE - LS-TXN-AMOUNT
006900         WHEN    OTHER
007000             MOVE    LS-CURRENT-BALANCE TO LS-NEW-BALANCE
007100     END-EVALUATE.
007200     EXIT    PROGRAM.
