000100******************************************************************
000200*    GENERATE-ID                                                *
000300*    SUBPROGRAM TO MINT A 36-BYTE UUID-SHAPED IDENTIFIER FOR A   *
000400*    NEW ACCOUNT OR A NEW TRANSACTION.  CALLED FROM ACCOUNT-OPEN *
000500*    AND ACCOUNT-POST.  NO SYSTEM UUID SERVICE ON THIS BOX, SO   *
000600*    WE BUILD THE 8-4-4-4-12 SHAPE FROM THE RUN DATE, RUN TIME   *
000700*    AND AN IN-MEMORY SEQUENCE COUNTER THAT IS UNIQUE FOR THE    *
000800*    LIFE OF THE JOB STEP.                                      *
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    YY/MM/DD  BY   REQ NO   DESCRIPTION
001200*    --------  ---  -------  ------------------------------------
001300*    88/03/11  RSH  AX-0002  ORIGINAL SUBPROGRAM
001400*    94/11/09  TKL  AX-0038  ADDED PREFIX-CODE SO ACCOUNT AND
001500*                            TRANSACTION IDS DO NOT COLLIDE
001600*    99/01/08  TKL  AX-Y2K1  Y2K - DATE GROUP CARRIES 4-DIGIT YEAR
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 GENERATE-ID.
002100 AUTHOR.                     R S HARRELSON.
002200 INSTALLATION.               AXIS FINANCIAL SYSTEMS - DATA CENTER.
002300 DATE-WRITTEN.               MARCH 11 1988.
002400 DATE-COMPILED.
002500 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002600******************************************************************
002700 ENVIRONMENT                 DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION               SECTION.
003000 SOURCE-COMPUTER.            AXIS-3090.
003100 OBJECT-COMPUTER.            AXIS-3090.
003200 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
003300******************************************************************
003400 DATA                        DIVISION.
003500*-----------------------------------------------------------------
003600 WORKING-STORAGE             SECTION.
003700*-----------------------------------------------------------------
003800*    RUN DATE AND TIME, READ FRESH ON EVERY CALL SO TWO IDS
003900*    MINTED IN THE SAME CLOCK TICK STILL DIFFER BY SEQUENCE.
004000 01  WS-ID-DATE8                 PIC 9(08).
004100 01  WS-ID-DATE8-R   REDEFINES   WS-ID-DATE8.
004200     05  WS-ID-YYYY              PIC 9(04).
004300     05  WS-ID-MM                PIC 9(02).
004400     05  WS-ID-DD                PIC 9(02).
004500 01  WS-ID-TIME8                 PIC 9(08).
004600 01  WS-ID-TIME8-R   REDEFINES   WS-ID-TIME8.
004700     05  WS-ID-HH                PIC 9(02).
004800     05  WS-ID-MN                PIC 9(02).
004900     05  WS-ID-SS                PIC 9(02).
005000     05  WS-ID-HS                PIC 9(02).
005100*    SEQUENCE COUNTER - RETAINS ITS VALUE ACROSS CALLS FOR THE
005200*    LIFE OF THE JOB STEP SINCE THIS IS NOT AN INITIAL PROGRAM.
005250*    KEPT IN COMP FOR THE ADD; MOVED OUT TO THE DISPLAY ITEM
005270*    BELOW SO IT CAN BE LAID INTO THE ID STRING AS DIGITS.
005300 01  WS-ID-SEQUENCE              PIC 9(06) COMP VALUE ZERO.
005320 01  WS-ID-SEQUENCE-DISPLAY      PIC 9(06).
005340 01  WS-ID-SEQUENCE-X REDEFINES WS-ID-SEQUENCE-DISPLAY
005360                                 PIC X(06).
005500 01  WS-ID-BUILD.
005600     05  WS-ID-GROUP-1           PIC X(08).
005700     05  FILLER                  PIC X(01) VALUE "-".
005800     05  WS-ID-GROUP-2           PIC X(04).
005900     05  FILLER                  PIC X(01) VALUE "-".
006000     05  WS-ID-GROUP-3           PIC X(04).
006100     05  FILLER                  PIC X(01) VALUE "-".
006200     05  WS-ID-GROUP-4           PIC X(04).
006300     05  FILLER                  PIC X(01) VALUE "-".
006400     05  WS-ID-GROUP-5           PIC X(12).
006500******************************************************************
006600 LINKAGE                     SECTION.
006700*-----------------------------------------------------------------
006800 01  LS-ID-PARAMETERS.
006900     05  LS-ID-PREFIX-CODE       PIC X(01).
007000     05  LS-NEW-ID               PIC X(36).
007050     05  FILLER                  PIC X(01).
007100******************************************************************
007200 PROCEDURE                   DIVISION    USING LS-ID-PARAMETERS.
007300*-----------------------------------------------------------------
007400*    MAIN PROCEDURE
007500*-----------------------------------------------------------------
007600 100-GENERATE-ID.
007700     PERFORM 200-BUILD-ID-GROUPS THRU 200-BUILD-ID-GROUPS-EXIT.
007800     MOVE    WS-ID-BUILD         TO  LS-NEW-ID.
007900     EXIT    PROGRAM.
008000*-----------------------------------------------------------------
008100*    TAKE TODAY'S DATE, THE CURRENT TIME-OF-DAY CLOCK AND THE
008200*    NEXT SEQUENCE NUMBER AND LAY THEM OUT IN 8-4-4-4-12 UUID
008300*    SHAPE.  GROUP 4 CARRIES THE PREFIX CODE SO AN ACCOUNT ID
008400*    AND A TRANSACTION ID MINTED IN THE SAME TICK NEVER MATCH.
008500*-----------------------------------------------------------------
008600 200-BUILD-ID-GROUPS.
008700     ACCEPT  WS-ID-DATE8         FROM DATE YYYYMMDD.
008800     ACCEPT  WS-ID-TIME8         FROM TIME.
008900     ADD     1                   TO  WS-ID-SEQUENCE.
008950     MOVE    WS-ID-SEQUENCE      TO  WS-ID-SEQUENCE-DISPLAY.
009000     MOVE    WS-ID-DATE8         TO  WS-ID-GROUP-1.
009100     MOVE    WS-ID-HH            TO  WS-ID-GROUP-2(1:2).
009200     MOVE    WS-ID-MN            TO  WS-ID-GROUP-2(3:2).
009300     MOVE    WS-ID-SS            TO  WS-ID-GROUP-3(1:2).
009400     MOVE    WS-ID-HS            TO  WS-ID-GROUP-3(3:2).
009500     MOVE    LS-ID-PREFIX-CODE   TO  WS-ID-GROUP-4(1:1).
009600     MOVE    WS-ID-SEQUENCE-X    TO  WS-ID-GROUP-4(2:3).
009700     MOVE    WS-ID-SEQUENCE-X    TO  WS-ID-GROUP-5(1:6).
009800     MOVE    "000000"            TO  WS-ID-GROUP-5(7:6).
009900 200-BUILD-ID-GROUPS-EXIT.
010000     EXIT.
