000100******************************************************************
000200*    TRANSACTIONREQUEST.CPY                                      *
000300*    AXIS TRANSACTION REQUEST RECORD LAYOUT - DRIVES THE NIGHTLY *
000400*    POSTING RUN.  ONE OCCURRENCE PER DEPOSIT OR WITHDRAWAL      *
000500*    REQUESTED AGAINST AN ACCOUNT.  FILE ARRIVES SORTED ASCEND-  *
000600*    ING ON REQ-ACCOUNT-ID TO MATCH THE MASTER SEQUENCE.         *
000700*-----------------------------------------------------------------
000800*    CHANGE LOG
000900*    YY/MM/DD  BY   REQ NO   DESCRIPTION
001000*    --------  ---  -------  ------------------------------------
001100*    88/02/03  RSH  AX-0001  ORIGINAL LAYOUT
001200*    94/11/02  TKL  AX-0037  ADDED 88-LEVELS FOR REQ-TYPE
001300******************************************************************
001400 01  TRANSACTION-REQUEST.
001500     05  REQ-ACCOUNT-ID          PIC X(36).
001600     05  REQ-TYPE                PIC X(01).
001700         88  REQ-IS-DEPOSIT                VALUE "D".
001800         88  REQ-IS-WITHDRAWAL             VALUE "W".
001900     05  REQ-AMOUNT              PIC S9(9)V9(2) COMP-3.
002000     05  FILLER                  PIC X(03).
