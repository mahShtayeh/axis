000100******************************************************************
000200*    ACCOUNTRECORD.CPY                                           *
000300*    AXIS ACCOUNT MASTER RECORD LAYOUT.                          *
000400*    ONE OCCURRENCE PER OPEN ACCOUNT.  MASTER IS HELD SEQUENTIAL *
000500*    SORTED ASCENDING ON ACT-ACCOUNT-ID (NO ISAM ON THIS BOX).   *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    YY/MM/DD  BY   REQ NO   DESCRIPTION
000900*    --------  ---  -------  ------------------------------------
001000*    88/02/03  RSH  AX-0001  ORIGINAL LAYOUT - OPEN/BALANCE/AUDIT
001100*    91/07/19  RSH  AX-0014  WIDENED OWNER NAME TO 60 BYTES
001200*    94/11/02  TKL  AX-0037  ADDED MODIFIED-BY/DATE AUDIT PAIR
001300*    99/01/08  TKL  AX-Y2K1  Y2K - TIMESTAMPS CARRY 4-DIGIT YEAR
001400******************************************************************
001500 01  ACCOUNT-RECORD.
001600     05  ACT-ACCOUNT-ID          PIC X(36).
001700     05  ACT-OWNER-NAME          PIC X(60).
001800     05  ACT-BALANCE             PIC S9(9)V9(2) COMP-3.
001900     05  ACT-AUDIT-BLOCK.
002000         10  ACT-CREATED-BY      PIC X(30).
002100         10  ACT-CREATED-DATE    PIC X(26).
002200         10  ACT-MODIFIED-BY     PIC X(30).
002300         10  ACT-MODIFIED-DATE   PIC X(26).
002400     05  ACT-AUDIT-REDEF REDEFINES ACT-AUDIT-BLOCK.
002500         10  ACT-CREATED-STAMP.
002600             15  ACT-CREATED-YYYYMMDD    PIC X(10).
002700             15  FILLER                  PIC X(16).
002800         10  ACT-MODIFIED-STAMP.
002900             15  ACT-MODIFIED-YYYYMMDD   PIC X(10).
003000             15  FILLER                  PIC X(16).
003100     05  FILLER                  PIC X(06).
