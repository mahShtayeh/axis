000100******************************************************************
000200*    TRANSACTIONRECORD.CPY                                       *
000300*    AXIS TRANSACTION JOURNAL RECORD LAYOUT.                     *
000400*    ONE OCCURRENCE PER POSTED DEPOSIT OR WITHDRAWAL.  APPEND-   *
000500*    ONLY, WRITTEN IN POSTING ORDER TO THE JOURNAL FILE.         *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    YY/MM/DD  BY   REQ NO   DESCRIPTION
000900*    --------  ---  -------  ------------------------------------
001000*    88/02/03  RSH  AX-0001  ORIGINAL LAYOUT
001100*    90/05/14  RSH  AX-0009  TXN-TYPE NARROWED TO SINGLE CHAR
001200*    94/11/02  TKL  AX-0037  ADDED 88-LEVELS FOR TXN-TYPE
001300*    99/01/08  TKL  AX-Y2K1  Y2K - TIMESTAMPS CARRY 4-DIGIT YEAR
001400******************************************************************
001500 01  TRANSACTION-RECORD.
001600     05  TXN-ID                  PIC X(36).
001700     05  TXN-ACCOUNT-ID          PIC X(36).
001800     05  TXN-AMOUNT              PIC S9(9)V9(2) COMP-3.
001900     05  TXN-TYPE                PIC X(01).
002000         88  TXN-IS-DEPOSIT                VALUE "D".
002100         88  TXN-IS-WITHDRAWAL             VALUE "W".
002200     05  TXN-CREATED-BY          PIC X(30).
002300     05  TXN-CREATED-DATE        PIC X(26).
002400     05  TXN-DATE-REDEF REDEFINES TXN-CREATED-DATE.
002500         10  TXN-CREATED-YYYYMMDD    PIC X(10).
002600         10  FILLER                  PIC X(16).
002700     05  FILLER                  PIC X(05).
