000100******************************************************************
000200* THIS PROGRAM IS TO OPEN NEW AXIS ACCOUNTS FROM A BATCH OF      *
000300* ACCOUNT-CREATION REQUESTS.                                    *
000400*                                                                *
000500* USED FILE                                                     *
000600*    - ACCOUNT-CREATION REQUEST FILE: ACCTREQ.TXT                *
000700*    - ACCOUNT MASTER FILE (APPENDED)  : ACCTMSTR                *
000800*                                                                *
000900* THE MASTER STAYS SORTED ASCENDING ON ACT-ACCOUNT-ID FOR THE    *
001000* NIGHTLY POSTING RUN (ACCOUNT-POST); NEWLY OPENED ACCOUNTS ARE  *
001100* APPENDED HERE AND RESEQUENCED BY THE SORT STEP THAT FOLLOWS    *
001200* THIS ONE IN THE JOB STREAM (NOT SHOWN - SEE AXRUN01 JCL).      *
001300*-----------------------------------------------------------------
001400* CHANGE LOG
001500* YY/MM/DD  BY   REQ NO   DESCRIPTION
001600* --------  ---  -------  --------------------------------------
001700* 88/02/03  RSH  AX-0001  ORIGINAL PROGRAM
001800* 90/05/14  RSH  AX-0009  REJECT COUNT ADDED TO END-OF-JOB MSG
001900* 94/11/02  TKL  AX-0037  MOVED RECORD LAYOUT OUT TO A COPYBOOK
002000* 99/01/08  TKL  AX-Y2K1  Y2K - AUDIT TIMESTAMP CARRIES CENTURY
002100******************************************************************
002200 IDENTIFICATION              DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.                 ACCOUNT-OPEN.
002500 AUTHOR.                     R S HARRELSON.
002600 INSTALLATION.               AXIS FINANCIAL SYSTEMS - DATA CENTER.
002700 DATE-WRITTEN.               FEBRUARY 3 1988.
002800 DATE-COMPILED.
002900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
003000******************************************************************
003100 ENVIRONMENT                 DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION               SECTION.
003400 SOURCE-COMPUTER.            AXIS-3090.
003500 OBJECT-COMPUTER.            AXIS-3090.
003600 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------
003800 INPUT-OUTPUT                SECTION.
003900 FILE-CONTROL.
004000     SELECT  ACCOUNT-REQUEST-IN
004100             ASSIGN TO "ACCTREQ"
004200             ORGANIZATION IS LINE SEQUENTIAL.
004300
004400     SELECT  ACCOUNT-MASTER
004500             ASSIGN TO "ACCTMSTR"
004600             ORGANIZATION IS SEQUENTIAL
004700             FILE STATUS IS WS-MASTER-FILE-STAT.
004800******************************************************************
004900 DATA                        DIVISION.
005000*-----------------------------------------------------------------
005100 FILE                        SECTION.
005200 FD  ACCOUNT-REQUEST-IN
005300     RECORD CONTAINS 94 CHARACTERS
005400     DATA RECORD IS ACCOUNT-REQUEST-RECORD.
005500 01  ACCOUNT-REQUEST-RECORD.
005600     05  AOR-USERNAME            PIC X(60).
005700     05  AOR-BALANCE             PIC S9(9)V9(2) COMP-3.
005800     05  FILLER                  PIC X(28).
005850 01  WS-ACCOUNT-REQUEST-TEXT REDEFINES ACCOUNT-REQUEST-RECORD
005870                             PIC X(94).
005900
006000 FD  ACCOUNT-MASTER
006100     RECORD CONTAINS 220 CHARACTERS
006200     DATA RECORD IS ACCOUNT-RECORD.
006300     COPY "C:\Copybooks\AccountRecord.cpy".
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE             SECTION.
006600*-----------------------------------------------------------------
006700 01  WS-SWITCHES-AND-COUNTERS.
006800     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE "N".
006900         88  REQUEST-EOF                    VALUE "Y".
007000     05  WS-MASTER-FILE-STAT     PIC X(02).
007100     05  WS-REQUESTS-READ        PIC 9(07) COMP VALUE ZERO.
007200     05  WS-ACCOUNTS-OPENED      PIC 9(07) COMP VALUE ZERO.
007300     05  WS-REQUESTS-REJECTED    PIC 9(07) COMP VALUE ZERO.
007350     05  FILLER                  PIC X(02).
007400 01  WS-REJECT-COUNTERS-X REDEFINES WS-SWITCHES-AND-COUNTERS.
007500     05  FILLER                  PIC X(03).
007600     05  WS-COUNTERS-AS-TEXT     PIC X(21).
007700*
007800 01  WS-ID-PARAMETERS.
007900     05  WS-ID-PREFIX-CODE       PIC X(01) VALUE "A".
008000     05  WS-NEW-ACCOUNT-ID       PIC X(36).
008050     05  FILLER                  PIC X(01).
008100*
008200 01  WS-CLOCK-DATE                   PIC 9(08).
008300 01  WS-CLOCK-DATE-R REDEFINES       WS-CLOCK-DATE.
008400     05  WS-CLOCK-YYYY               PIC 9(04).
008500     05  WS-CLOCK-MM                 PIC 9(02).
008600     05  WS-CLOCK-DD                 PIC 9(02).
008700 01  WS-CLOCK-TIME                   PIC 9(08).
008800 01  WS-CLOCK-TIME-R REDEFINES       WS-CLOCK-TIME.
008900     05  WS-CLOCK-HH                 PIC 9(02).
009000     05  WS-CLOCK-MN                 PIC 9(02).
009100     05  WS-CLOCK-SS                 PIC 9(02).
009200     05  WS-CLOCK-HS                 PIC 9(02).
009300 01  WS-NEW-TIMESTAMP.
009400     05  WS-TS-YYYY                  PIC 9(04).
009500     05  FILLER                      PIC X(01) VALUE "-".
009600     05  WS-TS-MM                    PIC 9(02).
009700     05  FILLER                      PIC X(01) VALUE "-".
009800     05  WS-TS-DD                    PIC 9(02).
009900     05  FILLER                      PIC X(01) VALUE "-".
010000     05  WS-TS-HH                    PIC 9(02).
010100     05  FILLER                      PIC X(01) VALUE ".".
010200     05  WS-TS-MN                    PIC 9(02).
010300     05  FILLER                      PIC X(01) VALUE ".".
010400     05  WS-TS-SS                    PIC 9(02).
010500     05  FILLER                      PIC X(01) VALUE ".".
010600     05  WS-TS-MICRO                 PIC 9(06).
010700*
010800 01  WS-SUMMARY-MESSAGE              PIC X(60).
010900******************************************************************
011000 PROCEDURE                   DIVISION.
011100*-----------------------------------------------------------------
011200* MAIN PROCEDURE
011300*-----------------------------------------------------------------
011400 100-ACCOUNT-OPEN.
011500     PERFORM 200-INITIATE-ACCOUNT-OPEN
011600             THRU 200-INITIATE-ACCOUNT-OPEN-EXIT.
011700     PERFORM 200-PROCEED-ACCOUNT-OPEN
011800             THRU 200-PROCEED-ACCOUNT-OPEN-EXIT
011900             UNTIL REQUEST-EOF.
012000     PERFORM 200-TERMINATE-ACCOUNT-OPEN
012100             THRU 200-TERMINATE-ACCOUNT-OPEN-EXIT.
012200     STOP RUN.
012300*-----------------------------------------------------------------
012400* OPEN FILES, INITIALIZE COUNTERS, READ FIRST REQUEST.
012500*-----------------------------------------------------------------
012600 200-INITIATE-ACCOUNT-OPEN.
012700     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
012800     PERFORM 300-READ-ACCOUNT-REQUEST-IN
012900             THRU 300-READ-ACCOUNT-REQUEST-IN-EXIT.
013000 200-INITIATE-ACCOUNT-OPEN-EXIT.
013100     EXIT.
013200*-----------------------------------------------------------------
013300* VALIDATE ONE REQUEST; IF GOOD, OPEN THE ACCOUNT, ELSE REJECT.
013400* EITHER WAY, READ THE NEXT REQUEST.
013500*-----------------------------------------------------------------
013600 200-PROCEED-ACCOUNT-OPEN.
013700     IF  AOR-USERNAME NOT = SPACES AND AOR-BALANCE > 0
013800         PERFORM 300-WRITE-NEW-ACCOUNT
013900                 THRU 300-WRITE-NEW-ACCOUNT-EXIT
014000     ELSE
014100         PERFORM 300-REJECT-ACCOUNT-REQUEST
014200                 THRU 300-REJECT-ACCOUNT-REQUEST-EXIT
014300     END-IF.
014400     PERFORM 300-READ-ACCOUNT-REQUEST-IN
014500             THRU 300-READ-ACCOUNT-REQUEST-IN-EXIT.
014600 200-PROCEED-ACCOUNT-OPEN-EXIT.
014700     EXIT.
014800*-----------------------------------------------------------------
014900* CLOSE FILES AND DISPLAY THE END-OF-JOB COUNTS.
015000*-----------------------------------------------------------------
015100 200-TERMINATE-ACCOUNT-OPEN.
015200     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
015300     DISPLAY "ACCOUNT-OPEN COMPLETE - OPENED: " WS-ACCOUNTS-OPENED
015400             " REJECTED: " WS-REQUESTS-REJECTED.
015500 200-TERMINATE-ACCOUNT-OPEN-EXIT.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 300-OPEN-ALL-FILES.
015900     OPEN    INPUT   ACCOUNT-REQUEST-IN.
016000     OPEN    EXTEND  ACCOUNT-MASTER.
016100 300-OPEN-ALL-FILES-EXIT.
016200     EXIT.
016300*-----------------------------------------------------------------
016400 300-READ-ACCOUNT-REQUEST-IN.
016500     READ    ACCOUNT-REQUEST-IN
016600             AT END
016700                 MOVE "Y" TO WS-REQUEST-EOF-SW
016800                 GO TO 300-READ-ACCOUNT-REQUEST-IN-EXIT.
016900     ADD     1   TO  WS-REQUESTS-READ.
017000 300-READ-ACCOUNT-REQUEST-IN-EXIT.
017100     EXIT.
017200*-----------------------------------------------------------------
017300* VALIDATED REQUEST - MINT AN ID, BUILD THE AUDIT TIMESTAMP,
017400* MOVE THE OPENING BALANCE IN AS-IS, AND WRITE THE NEW MASTER
017500* RECORD.  A NON-ZERO WRITE FILE STATUS IS A DB FAILURE.
017600*-----------------------------------------------------------------
017700 300-WRITE-NEW-ACCOUNT.
017800     CALL    "GENERATE-ID"       USING WS-ID-PARAMETERS.
017900     PERFORM 400-BUILD-AUDIT-TIMESTAMP
018000             THRU 400-BUILD-AUDIT-TIMESTAMP-EXIT.
018100     MOVE    WS-NEW-ACCOUNT-ID   TO  ACT-ACCOUNT-ID.
018200     MOVE    AOR-USERNAME        TO  ACT-OWNER-NAME.
018300     MOVE    AOR-BALANCE         TO  ACT-BALANCE.
018400     MOVE    "ACCOUNT-OPEN"      TO  ACT-CREATED-BY.
018500     MOVE    WS-NEW-TIMESTAMP    TO  ACT-CREATED-DATE.
018600     MOVE    "ACCOUNT-OPEN"      TO  ACT-MODIFIED-BY.
018700     MOVE    WS-NEW-TIMESTAMP    TO  ACT-MODIFIED-DATE.
018800     WRITE   ACCOUNT-RECORD.
018900     IF  WS-MASTER-FILE-STAT NOT = "00"
019000         DISPLAY "AX-DBERR ACCOUNT-OPEN WRITE FAILED FOR "
019100                 AOR-USERNAME " STATUS " WS-MASTER-FILE-STAT
019200         PERFORM 300-REJECT-ACCOUNT-REQUEST
019300                 THRU 300-REJECT-ACCOUNT-REQUEST-EXIT
019400     ELSE
019500         ADD     1   TO  WS-ACCOUNTS-OPENED
019600         DISPLAY "ACCOUNT OPENED: " WS-NEW-ACCOUNT-ID
019700     END-IF.
019800 300-WRITE-NEW-ACCOUNT-EXIT.
019900     EXIT.
020000*-----------------------------------------------------------------
020100 300-REJECT-ACCOUNT-REQUEST.
020200     ADD     1   TO  WS-REQUESTS-REJECTED.
020300 300-REJECT-ACCOUNT-REQUEST-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 300-CLOSE-ALL-FILES.
020700     CLOSE   ACCOUNT-REQUEST-IN.
020800     CLOSE   ACCOUNT-MASTER.
020900 300-CLOSE-ALL-FILES-EXIT.
021000     EXIT.
021100*-----------------------------------------------------------------
021200* BUILD THE YYYY-MM-DD-HH.MM.SS.NNNNNN AUDIT TIMESTAMP FROM THE
021300* SYSTEM CLOCK.  MICROSECONDS ARE APPROXIMATED FROM THE
021400* HUNDREDTHS-OF-A-SECOND CLOCK, ZERO-FILLED ON THE RIGHT.
021500*-----------------------------------------------------------------
021600 400-BUILD-AUDIT-TIMESTAMP.
021700     ACCEPT  WS-CLOCK-DATE        FROM DATE YYYYMMDD.
021800     ACCEPT  WS-CLOCK-TIME        FROM TIME.
021900     MOVE    WS-CLOCK-YYYY        TO  WS-TS-YYYY.
022000     MOVE    WS-CLOCK-MM          TO  WS-TS-MM.
022100     MOVE    WS-CLOCK-DD          TO  WS-TS-DD.
022200     MOVE    WS-CLOCK-HH          TO  WS-TS-HH.
022300     MOVE    WS-CLOCK-MN          TO  WS-TS-MN.
022400     MOVE    WS-CLOCK-SS          TO  WS-TS-SS.
022500     MOVE    WS-CLOCK-HS          TO  WS-TS-MICRO(1:2).
022600     MOVE    "0000"               TO  WS-TS-MICRO(3:4).
022700 400-BUILD-AUDIT-TIMESTAMP-EXIT.
022800     EXIT.
